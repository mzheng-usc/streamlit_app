000100*====================================================             00010000
000200*  COPYBOOK #RESLAY                                               00020000
000300*====================================================             00030000
000400*===================================================*             00040000
000500*  AUTOR   : VICTOR LEAL                            *             00050000
000600*  EMPRESA : FOURSYS                                *             00060000
000700*  OBJETIVO: LAYOUT DO REGISTRO COMBINADO (SAIDA)    *            00070000
000800*            E DA TABELA EM MEMORIA USADA PELO       *            00080000
000900*            ARQ2206 PARA ACUMULAR OS REGISTROS DE   *            00090000
001000*            TODOS OS ARQUIVOS DE ENTRADA ANTES DE   *            00100000
001100*            FORMATAR. O LAYOUT DE ENTRADA (80 POS)  *            00110000
001200*            VIVE NOS CAMPOS WS-T- DA PROPRIA TABELA.*            00120000
001300*---------------------------------------------------*             00130000
001400*  PROGRAMAS QUE USAM ESTE BOOK:                     *            00140000
001500*  ARQ2206                                           *            00150000
001600*===================================================*             00160000
001700*---------------------------------------------------*             00170000
001800* HISTORICO DE ALTERACOES                            *            00180000
001900* DATA     AUTOR  CHAMADO    DESCRICAO                *           00190000
002000* 14/05/92 VL     -------    VERSAO ORIGINAL, LAYOUT  *           00200000
002100*                             DE 80 POSICOES PARA OS   *          00210000
002200*                             ARQUIVOS DE RESULTADO    *          00220000
002300*                             DE CAMPANHA RECEBIDOS    *          00230000
002400*                             DO MARKETING.             *         00240000
002500* 22/11/94 VL     -------    ACRESCENTADO O REGISTRO   *          00250000
002600*                             COMBINADO (SAIDA), 90     *         00260000
002700*                             POSICOES, TODO CAMPO      *         00270000
002800*                             ALFANUMERICO PARA NAO     *         00280000
002900*                             PERDER DIGITO DE          *         00290000
003000*                             IDENTIFICADOR GRANDE.               00300000
003100* 08/03/97 VL     CH-0107    INCLUIDA A TABELA EM                 00310000
003200*                             MEMORIA WS-TABELA-                  00320000
003300*                             COMBINADA, PARA PERMITIR            00330000
003400*                             DUAS PASSADAS (A REGRA DE           00340000
003500*                             NUMERO GRANDE PRECISA DO            00350000
003600*                             MAXIMO DA COLUNA NO                 00360000
003700*                             ARQUIVO TODO ANTES DE               00370000
003800*                             FORMATAR QUALQUER LINHA).           00380000
003900* 19/02/99 RSM    CH-0231    AJUSTE PARA O ANO 2000,              00390000
004000*                             NENHUM CAMPO DE DATA NESTE          00400000
004100*                             BOOK, SOMENTE REVISADO.             00410000
004200* 25/07/01 EAS    CH-0309    REVISTOS OS REDEFINES DE             00420000
004300*                             IMPRESSOES/GASTO/CLIQUES            00430000
004400*                             PARA O TESTE DE CAMPO EM            00440000
004500*                             BRANCO (VALOR AUSENTE), A           00450000
004600*                             PEDIDO DO PESSOAL DE                00460000
004700*                             MARKETING.                          00470000
004800* 02/06/09 RSM    CH-0457    RETIRADO O REGISTRO                  00480000
004900*                             RR-REGISTRO-RESULT: ERA             00490000
005000*                             DECLARADO MAS NUNCA USADO --        00500000
005100*                             A LEITURA DOS ARQUIVOS DE           00510000
005200*                             ENTRADA JA VAI DIRETO PARA          00520000
005300*                             WS-T-REGISTRO, NA TABELA            00530000
005400*                             ABAIXO; O LAYOUT DE ENTRADA         00540000
005500*                             PASSA A EXISTIR SOMENTE ALI.        00550000
005600* 15/09/09 RSM    CH-0461    ACRESCENTADO FILLER NO FIM           00560005
005700*                             DE WS-LINHA-RESUMO, QUE             00570005
005800*                             ESTAVA SEM FOLGA -- TODO            00580005
005900*                             01 DESTE BOOK TEM QUE TER           00590005
006000*                             FILLER, CONFORME PADRAO.            00600005
006100*---------------------------------------------------*             00610000
006200*                                                                 00620000
006300*----------------------------------------------------             00630000
006400* REGISTRO DE SAIDA - RESULTADO COMBINADO (90 POS)                00640000
006500*----------------------------------------------------             00650000
006600* TODO CAMPO SAI COMO TEXTO (CONFORME REGRA DO                    00660000
006700* FORMATADOR); QUANDO O VALOR DE ORIGEM ESTIVER EM                00670000
006800* BRANCO, O CAMPO SAI COM A LITERAL 'N/A'.                        00680000
006900*----------------------------------------------------             00690000
007000 01  CR-REGISTRO-COMBINADO.                                       00700000
007100     05  CR-ID                    PIC X(12).                      00710000
007200     05  CR-USUARIO               PIC X(14).                      00720000
007300     05  CR-CAMPANHA              PIC X(17).                      00730000
007400     05  CR-IMPRESSOES            PIC X(11).                      00740000
007500     05  CR-GASTO                 PIC X(12).                      00750000
007600     05  CR-REGIAO                PIC X(12).                      00760000
007700     05  CR-CLIQUES               PIC X(09).                      00770000
007800     05  FILLER                   PIC X(03).                      00780000
007900*                                                                 00790000
008000*----------------------------------------------------             00800000
008100* LINHA DO RESUMO FINAL (EXIBIDA, NAO GRAVADA)                    00810000
008200*----------------------------------------------------             00820000
008300 01  WS-LINHA-RESUMO.                                             00830000
008400     05  WS-ARQS-COMBINADOS-ED    PIC 9(03).                      00840000
008500     05  WS-TOTAL-LINHAS-ED       PIC 9(07).                      00850000
008600     05  FILLER                   PIC X(10).                      00860005
008700*                                                                 00870000
008800*----------------------------------------------------             00880000
008900* TABELA EM MEMORIA - TODOS OS REGISTROS COMBINADOS               00890000
009000*----------------------------------------------------             00900000
009100* GUARDA EM MEMORIA OS REGISTROS DOS 3 ARQUIVOS DE                00910000
009200* ENTRADA (NA ORDEM LIDA, SEM ORDENAR) ANTES DA                   00920000
009300* FORMATACAO; NECESSARIO PORQUE A REGRA DO NUMERO                 00930000
009400* GRANDE (1900-CLASSIFICAR-COLUNAS) PRECISA DO MAIOR              00940000
009500* VALOR ABSOLUTO DE CADA COLUNA NO ARQUIVO TODO ANTES             00950000
009600* DE FORMATAR A PRIMEIRA LINHA. CAPACIDADE FIXADA EM              00960000
009700* 2000 LINHAS, DENTRO DO VOLUME NORMAL DE UM LOTE.                00970000
009800* CADA ARQUIVO DE ENTRADA (80 POS) E LIDO DIRETO PARA             00980000
009900* DENTRO DE WS-T-REGISTRO VIA "READ ... INTO"; POR                00990000
010000* ISSO O LAYOUT ABAIXO JA TRAZ OS REDEFINES NECESSA-              01000000
010100* RIOS PARA TESTAR CAMPO AUSENTE (CAMPO NUMERICO TODO             01010000
010200* EM BRANCO = AUSENTE).                                           01020000
010300*----------------------------------------------------             01030000
010400 01  WS-TABELA-COMBINADA.                                         01040000
010500     05  WS-TABELA-LINHA OCCURS 2000 TIMES                        01050000
010600                          INDEXED BY WS-IDX-TAB.                  01060000
010700         10  WS-T-REGISTRO.                                       01070000
010800             15  WS-T-ID                 PIC 9(10).               01080000
010900             15  WS-T-ID-X REDEFINES WS-T-ID                      01090000
011000                                         PIC X(10).               01100000
011100                 88  WS-T-ID-AUSENTE          VALUE SPACES.       01110000
011200             15  WS-T-USUARIO             PIC 9(12).              01120000
011300             15  WS-T-USUARIO-X REDEFINES WS-T-USUARIO            01130000
011400                                         PIC X(12).               01140000
011500                 88  WS-T-USUARIO-AUSENTE     VALUE SPACES.       01150000
011600             15  WS-T-CAMPANHA            PIC 9(15).              01160000
011700             15  WS-T-CAMPANHA-X REDEFINES WS-T-CAMPANHA          01170000
011800                                         PIC X(15).               01180000
011900                 88  WS-T-CAMPANHA-AUSENTE    VALUE SPACES.       01190000
012000             15  WS-T-IMPRESSOES          PIC 9(09).              01200000
012100             15  WS-T-IMPRESSOES-X REDEFINES WS-T-IMPRESSOES      01210000
012200                                         PIC X(09).               01220000
012300                 88  WS-T-IMPRESSOES-AUSENTE  VALUE SPACES.       01230000
012400             15  WS-T-GASTO               PIC S9(07)V99.          01240000
012500             15  WS-T-GASTO-X REDEFINES WS-T-GASTO                01250000
012600                                         PIC X(09).               01260000
012700                 88  WS-T-GASTO-AUSENTE       VALUE SPACES.       01270000
012800             15  WS-T-REGIAO              PIC X(12).              01280000
012900                 88  WS-T-REGIAO-AUSENTE      VALUE SPACES.       01290000
013000             15  WS-T-CLIQUES             PIC 9(07).              01300000
013100             15  WS-T-CLIQUES-X REDEFINES WS-T-CLIQUES            01310000
013200                                         PIC X(07).               01320000
013300                 88  WS-T-CLIQUES-AUSENTE     VALUE SPACES.       01330000
013400             15  FILLER                   PIC X(06).              01340000
013500*            ARQUIVO DE ORIGEM DA LINHA (1, 2 OU 3)               01350000
013600         10  WS-T-ORIGEM                  PIC 9(01).              01360000
013700             88  WS-T-ORIGEM-ENTRADA1         VALUE 1.            01370000
013800             88  WS-T-ORIGEM-ENTRADA2         VALUE 2.            01380000
013900             88  WS-T-ORIGEM-ENTRADA3         VALUE 3.            01390000
