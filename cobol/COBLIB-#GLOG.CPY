000100*====================================================             00010000
000200*  COPYBOOK #GLOG                                                 00020000
000300*====================================================             00030000
000400*===================================================*             00040000
000500*  AUTOR   : VICTOR LEAL                            *             00050000
000600*  EMPRESA : FOURSYS                                *             00060000
000700*  OBJETIVO: AREA DE TRABALHO PADRAO PARA REGISTRO   *            00070000
000800*            DE OCORRENCIAS NO LOG CENTRAL, USADA    *            00080000
000900*            POR TODO PROGRAMA QUE FACA CALL         *            00090000
001000*            'GRAVALOG'.                             *            00100000
001100*---------------------------------------------------*             00110000
001200*  COPYBOOKS QUE USAM ESTE BOOK:                     *            00120000
001300*  ARQ2206                                           *            00130000
001400*===================================================*             00140000
001500*---------------------------------------------------*             00150000
001600* HISTORICO DE ALTERACOES                            *            00160000
001700* DATA     AUTOR  CHAMADO    DESCRICAO                *           00170000
001800* 12/04/87 VL     -------    VERSAO ORIGINAL, USADA  *            00180000
001900*                             PELA TURMA DE BATCH.    *           00190000
002000* 03/09/91 VL     -------    INCLUIDO WRK-STATUS      *           00200000
002100*                             PARA REPASSAR O FILE    *           00210000
002200*                             STATUS AO LOG.          *           00220000
002300* 19/02/99 RSM    CH-0231    AJUSTE PARA O ANO 2000,  *           00230000
002400*                             SEM IMPACTO NESTE BOOK              00240001
002500*                             (NAO HA CAMPO DE DATA               00250001
002600*                             AQUI), REVISADO JUNTO               00260001
002700*                             COM OS DEMAIS #BOOKS.               00270001
002800*---------------------------------------------------*             00280000
002900 01  WRK-DADOS.                                                   00290000
003000     05  WRK-PROGRAMA        PIC X(08).                           00300000
003100     05  WRK-SECAO           PIC X(04).                           00310000
003200     05  WRK-MENSAGEM        PIC X(40).                           00320000
003300     05  WRK-STATUS          PIC X(02).                           00330000
003400     05  FILLER              PIC X(06).                           00340000
