000100*====================================================             00010000
000200 IDENTIFICATION                            DIVISION.              00020000
000300*====================================================             00030000
000400 PROGRAM-ID. ARQ2206.                                             00040000
000500 AUTHOR. VICTOR LEAL.                                             00050000
000600 INSTALLATION. FOURSYS.                                           00060000
000700 DATE-WRITTEN. 12/07/93.                                          00070000
000800 DATE-COMPILED.                                                   00080000
000900 SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS.                    00090000
001000*===================================================*             00100000
001100*  AUTOR   : VICTOR LEAL                            *             00110000
001200*  EMPRESA : FOURSYS                                *             00120000
001300*  OBJETIVO: COMBINAR DE 1 A 3 ARQUIVOS DE           *            00130000
001400*            RESULTADO DE CAMPANHA (MESMO LAYOUT),   *            00140000
001500*            GRAVAR O ARQUIVO COMBINADO JA FORMATADO *            00150000
001600*            E EMITIR RESUMO COM TOTAL DE ARQUIVOS   *            00160000
001700*            E TOTAL DE LINHAS, MAIS A PRE-VISUALI-  *            00170000
001800*            ZACAO DAS 5 PRIMEIRAS LINHAS.           *            00180000
001900*---------------------------------------------------*             00190000
002000*  ARQUIVOS:                                        *             00200000
002100*  DDNAME             I/O           INCLUDE/BOOK    *             00210000
002200*  ENTRAD1             I             #RESLAY        *             00220000
002300*  ENTRAD2             I             #RESLAY        *             00230000
002400*  ENTRAD3             I             #RESLAY        *             00240000
002500*  SAIDACMB            O             #RESLAY        *             00250000
002600*===================================================*             00260000
002700*---------------------------------------------------*             00270000
002800* HISTORICO DE ALTERACOES                            *            00280000
002900* DATA     AUTOR  CHAMADO    DESCRICAO                *           00290000
003000* 12/07/93 VL     -------    VERSAO ORIGINAL. COMBINA *           00300000
003100*                             ATE 3 ARQUIVOS DE        *          00310000
003200*                             RESULTADO DE CAMPANHA,   *          00320000
003300*                             SEGUINDO O MODELO DO     *          00330000
003400*                             ARQ2205 (ABRIR/LER/      *          00340000
003500*                             GRAVAR/FECHAR COM        *          00350000
003600*                             TOTALIZADOR).                       00360000
003700* 03/02/94 VL     -------    ACRESCENTADA A REGRA DO              00370000
003800*                             "NUMERO GRANDE": COLUNA             00380000
003900*                             NUMERICA CUJO MAIOR                 00390000
004000*                             ABSOLUTO NO ARQUIVO TODO            00400000
004100*                             PASSE DE 1E10 SAI COMO              00410000
004200*                             TEXTO, SEM CASA DECIMAL.            00420000
004300*                             POR ISSO O PROGRAMA PASSOU          00430000
004400*                             A FAZER 2 PASSADAS: 1A              00440000
004500*                             ACUMULA NA TABELA E APURA           00450000
004600*                             O MAXIMO, 2A FORMATA E GRAVA.       00460000
004700* 30/09/96 VL     CH-0098    ACRESCENTADO O PARAMETRO DE          00470000
004800*                             ENTRADA WRK-QTD-ARQUIVOS            00480000
004900*                             (ACCEPT FROM SYSIN), PARA O         00490000
005000*                             LOTE INFORMAR SE SAO 1, 2 OU        00500000
005100*                             3 ARQUIVOS NESTA EXECUCAO.          00510000
005200* 19/02/99 RSM    CH-0231    AJUSTE PARA O ANO 2000. NAO HA       00520000
005300*                             CAMPO DE DATA NESTE PROGRAMA,       00530000
005400*                             REVISADO JUNTO COM OS DEMAIS        00540000
005500*                             PROGRAMAS DO LOTE DE CAMPANHA.      00550000
005600* 25/07/01 EAS    CH-0309    AJUSTADO O TESTE DE CAMPO EM BRANCO  00560000
005700*                             (VALOR AUSENTE) PARA USAR OS NOVOS  00570000
005800*                             REDEFINES DO #RESLAY, A PEDIDO DO   00580000
005900*                             PESSOAL DE MARKETING.               00590000
006000* 30/09/09 RSM    CH-0465    RETIRADO O SWITCH UPSI-0 DE MODO     00600007
006100*                             DETALHADO (SPECIAL-NAMES E OS TRES  00610007
006200*                             TESTES IF EM 1115/1125/1135): NUNCA 00620007
006300*                             FOI PEDIDO PELO SUPORTE, FICOU SO   00630007
006400*                             OCUPANDO LUGAR NO FONTE.            00640007
006500*---------------------------------------------------*             00650000
006600*====================================================             00660000
006700 ENVIRONMENT                               DIVISION.              00670000
006800*====================================================             00680000
006900 INPUT-OUTPUT                              SECTION.               00690000
007000 FILE-CONTROL.                                                    00700000
007100     SELECT ENTRADA1 ASSIGN TO ENTRAD1                            00710000
007200         FILE STATUS IS WRK-FS-ENTRADA1.                          00720000
007300     SELECT ENTRADA2 ASSIGN TO ENTRAD2                            00730000
007400         FILE STATUS IS WRK-FS-ENTRADA2.                          00740000
007500     SELECT ENTRADA3 ASSIGN TO ENTRAD3                            00750000
007600         FILE STATUS IS WRK-FS-ENTRADA3.                          00760000
007700     SELECT SAIDA-COMBINADA ASSIGN TO SAIDACMB                    00770000
007800         FILE STATUS IS WRK-FS-SAIDA.                             00780000
007900                                                                  00790000
008000*====================================================             00800000
008100 DATA                                      DIVISION.              00810000
008200*====================================================             00820000
008300*----------------------------------------------------             00830000
008400 FILE                                      SECTION.               00840000
008500*----------------------------------------------------             00850000
008600 FD ENTRADA1                                                      00860000
008700     RECORDING MODE IS F                                          00870000
008800     BLOCK CONTAINS 0 RECORDS.                                    00880000
008900*-----------LRECL 80---------------------------------             00890000
009000 01 FD-ENTRADA1 PIC X(80).                                        00900000
009100                                                                  00910000
009200 FD ENTRADA2                                                      00920000
009300     RECORDING MODE IS F                                          00930000
009400     BLOCK CONTAINS 0 RECORDS.                                    00940000
009500*-----------LRECL 80---------------------------------             00950000
009600 01 FD-ENTRADA2 PIC X(80).                                        00960000
009700                                                                  00970000
009800 FD ENTRADA3                                                      00980000
009900     RECORDING MODE IS F                                          00990000
010000     BLOCK CONTAINS 0 RECORDS.                                    01000000
010100*-----------LRECL 80---------------------------------             01010000
010200 01 FD-ENTRADA3 PIC X(80).                                        01020000
010300                                                                  01030000
010400 FD SAIDA-COMBINADA                                               01040000
010500     RECORDING MODE IS F                                          01050000
010600     BLOCK CONTAINS 0 RECORDS.                                    01060000
010700*-----------LRECL 90---------------------------------             01070000
010800 01 FD-SAIDA-COMBINADA PIC X(90).                                 01080000
010900                                                                  01090000
011000*----------------------------------------------------             01100000
011100 WORKING-STORAGE                           SECTION.               01110000
011200*----------------------------------------------------             01120000
011300     COPY '#GLOG'.                                                01130000
011400     COPY '#RESLAY'.                                              01140000
011500*----------------------------------------------------             01150000
011600 01  FILLER PIC X(48) VALUE                                       01160000
011700       '-----------VARIAVEIS DE APOIO--------------'.             01170000
011800*----------------------------------------------------             01180000
011900 77  WRK-QTD-ARQUIVOS      PIC 9(01) COMP VALUE 1.                01190000
012000 77  WRK-FS-ENTRADA1       PIC 9(02)      VALUE ZEROS.            01200000
012100 77  WRK-FS-ENTRADA2       PIC 9(02)      VALUE ZEROS.            01210000
012200 77  WRK-FS-ENTRADA3       PIC 9(02)      VALUE ZEROS.            01220000
012300 77  WRK-FS-SAIDA          PIC 9(02)      VALUE ZEROS.            01230000
012400*----------------------------------------------------             01240000
012500 01  FILLER PIC X(48) VALUE                                       01250000
012600       '-----------VARIAVEIS ACUMULAR/CALCULAR-----'.             01260000
012700*----------------------------------------------------             01270000
012800 77  WRK-ARQS-COMBINADOS   PIC 9(03) COMP VALUE 0.                01280000
012900 77  WRK-TOTAL-LINHAS      PIC 9(07) COMP VALUE 0.                01290000
013000 77  WRK-LINHAS-PREVIA     PIC 9(01) COMP VALUE 0.                01300000
013100 77  WRK-LIMITE-GRANDE     PIC 9(11)V99 COMP VALUE 10000000000.   01310000
013200 77  WRK-MAX-IMPRESSOES    PIC 9(11)V99 COMP VALUE 0.             01320000
013300 77  WRK-MAX-GASTO         PIC 9(11)V99 COMP VALUE 0.             01330000
013400 77  WRK-MAX-CLIQUES       PIC 9(11)V99 COMP VALUE 0.             01340000
013500 77  WRK-ABS-GASTO         PIC 9(11)V99 COMP VALUE 0.             01350000
013600*----------------------------------------------------             01360000
013700 01  FILLER PIC X(48) VALUE                                       01370000
013800       '-----------VARIAVEIS PARA CLASSIFICACAO-----'.            01380000
013900*----------------------------------------------------             01390000
014000 77  WS-GRANDE-IMPRESSOES  PIC X(01) VALUE 'N'.                   01400000
014100     88  WS-GRANDE-IMPRESSOES-SIM        VALUE 'S'.               01410000
014200     88  WS-GRANDE-IMPRESSOES-NAO        VALUE 'N'.               01420000
014300 77  WS-GRANDE-GASTO       PIC X(01) VALUE 'N'.                   01430000
014400     88  WS-GRANDE-GASTO-SIM              VALUE 'S'.              01440000
014500     88  WS-GRANDE-GASTO-NAO              VALUE 'N'.              01450000
014600 77  WS-GRANDE-CLIQUES     PIC X(01) VALUE 'N'.                   01460000
014700     88  WS-GRANDE-CLIQUES-SIM            VALUE 'S'.              01470000
014800     88  WS-GRANDE-CLIQUES-NAO            VALUE 'N'.              01480000
014900*----------------------------------------------------             01490000
015000 01  FILLER PIC X(48) VALUE                                       01500000
015100       '-----------ROTINA DE TEXTO SEM ZEROS--------'.            01510000
015200*----------------------------------------------------             01520000
015300 77  WRK-VALOR-NUM         PIC S9(15) COMP VALUE 0.               01530000
015400 77  WRK-VALOR-ABS         PIC 9(15)  COMP VALUE 0.               01540000
015500 77  WRK-VALOR-EDITADO     PIC Z(14)9.                            01550000
015600 77  WRK-TEXTO-EDITADO     PIC X(15) VALUE SPACES.                01560000
015700 77  WRK-TEXTO-SAIDA       PIC X(17) VALUE SPACES.                01570000
015800 77  WRK-QTD-ESPACOS       PIC 9(02) COMP VALUE 0.                01580000
015900 77  WRK-SINAL-NEGATIVO    PIC X(01) VALUE 'N'.                   01590000
016000 77  WRK-GASTO-ABS         PIC 9(07)V99 VALUE 0.                  01600000
016100 77  WRK-GASTO-EDITADO     PIC Z(6)9.99.                          01610000
016200 77  WRK-GASTO-TEXTO-ED    PIC X(10) VALUE SPACES.                01620000
016300 77  WRK-TEXTO-GASTO       PIC X(12) VALUE SPACES.                01630000
016400*====================================================             01640000
016500 PROCEDURE                                 DIVISION.              01650000
016600*====================================================             01660000
016700*----------------------------------------------------             01670000
016800 0000-PRINCIPAL                             SECTION.              01680000
016900*----------------------------------------------------             01690000
017000     PERFORM 1000-INICIALIZAR.                                    01700000
017100     PERFORM 1100-COMBINAR-ARQUIVOS.                              01710000
017200     PERFORM 1900-CLASSIFICAR-COLUNAS.                            01720000
017300     PERFORM 2000-PROCESSAR.                                      01730000
017400     PERFORM 3000-FINALIZAR.                                      01740000
017500     STOP RUN.                                                    01750000
017600*----------------------------------------------------             01760000
017700 0000-99-FIM.                                  EXIT.              01770000
017800*----------------------------------------------------             01780000
017900                                                                  01790000
018000*----------------------------------------------------             01800000
018100 1000-INICIALIZAR                           SECTION.              01810000
018200*----------------------------------------------------             01820000
018300*    QUANTOS ARQUIVOS (1, 2 OU 3) ESTA EXECUCAO TRAZ              01830000
018400     ACCEPT WRK-QTD-ARQUIVOS FROM SYSIN.                          01840000
018500     MOVE ZEROS TO WRK-ARQS-COMBINADOS.                           01850000
018600     MOVE ZEROS TO WRK-TOTAL-LINHAS.                              01860000
018700     SET WS-IDX-TAB TO 1.                                         01870000
018800     OPEN OUTPUT SAIDA-COMBINADA.                                 01880000
018900     PERFORM 4900-TESTAR-STATUS-SAIDA.                            01890000
019000*----------------------------------------------------             01900000
019100 1000-99-FIM.                                  EXIT.              01910000
019200*----------------------------------------------------             01920000
019300                                                                  01930000
019400*----------------------------------------------------             01940000
019500 1100-COMBINAR-ARQUIVOS                     SECTION.              01950000
019600*----------------------------------------------------             01960000
019700*    OS ARQUIVOS SAO COMBINADOS NA ORDEM FIXA 1, 2, 3             01970000
019800*    (CONCATENACAO VERTICAL, SEM ORDENAR).                        01980000
019900     PERFORM 1110-PROCESSAR-ENTRADA1.                             01990000
020000     IF WRK-QTD-ARQUIVOS > 1                                      02000000
020100        PERFORM 1120-PROCESSAR-ENTRADA2                           02010000
020200     END-IF.                                                      02020000
020300     IF WRK-QTD-ARQUIVOS > 2                                      02030000
020400        PERFORM 1130-PROCESSAR-ENTRADA3                           02040000
020500     END-IF.                                                      02050000
020600*----------------------------------------------------             02060000
020700 1100-99-FIM.                                  EXIT.              02070000
020800*----------------------------------------------------             02080000
020900                                                                  02090000
021000*----------------------------------------------------             02100000
021100 1110-PROCESSAR-ENTRADA1                     SECTION.             02110000
021200*----------------------------------------------------             02120000
021300     OPEN INPUT ENTRADA1.                                         02130000
021400     PERFORM 4100-TESTAR-STATUS-ENTRADA1.                         02140000
021500     READ ENTRADA1 INTO WS-T-REGISTRO(WS-IDX-TAB).                02150000
021600     PERFORM 1115-LER-ENTRADA1 UNTIL WRK-FS-ENTRADA1 EQUAL 10.    02160000
021700     CLOSE ENTRADA1.                                              02170000
021800     ADD 1 TO WRK-ARQS-COMBINADOS.                                02180000
021900*----------------------------------------------------             02190000
022000 1110-99-FIM.                                  EXIT.              02200000
022100*----------------------------------------------------             02210000
022200                                                                  02220000
022300*----------------------------------------------------             02230000
022400 1115-LER-ENTRADA1                           SECTION.             02240000
022500*----------------------------------------------------             02250000
022600     IF WRK-FS-ENTRADA1 EQUAL 00                                  02260000
022700        MOVE 1 TO WS-T-ORIGEM(WS-IDX-TAB)                         02270000
022800        PERFORM 1230-ATUALIZAR-MAXIMOS                            02280000
022900        ADD 1 TO WRK-TOTAL-LINHAS                                 02290000
023000        SET WS-IDX-TAB UP BY 1                                    02300000
023100        READ ENTRADA1 INTO WS-T-REGISTRO(WS-IDX-TAB)              02310000
023200     ELSE                                                         02320000
023300        IF WRK-FS-ENTRADA1 NOT EQUAL 10                           02330000
023400           MOVE 'ARQ2206' TO WRK-PROGRAMA                         02340000
023500           MOVE '1115'    TO WRK-SECAO                            02350000
023600           MOVE 'ERRO NA LEITURA DE ENTRADA1' TO WRK-MENSAGEM     02360000
023700           MOVE WRK-FS-ENTRADA1 TO WRK-STATUS                     02370000
023800           PERFORM 9000-ERRO                                      02380000
023900        END-IF                                                    02390000
024000     END-IF.                                                      02400000
024100*----------------------------------------------------             02410000
024200 1115-99-FIM.                                  EXIT.              02420000
024300*----------------------------------------------------             02430000
024400                                                                  02440000
024500*----------------------------------------------------             02450000
024600 1120-PROCESSAR-ENTRADA2                     SECTION.             02460000
024700*----------------------------------------------------             02470000
024800     OPEN INPUT ENTRADA2.                                         02480000
024900     PERFORM 4200-TESTAR-STATUS-ENTRADA2.                         02490000
025000     READ ENTRADA2 INTO WS-T-REGISTRO(WS-IDX-TAB).                02500000
025100     PERFORM 1125-LER-ENTRADA2 UNTIL WRK-FS-ENTRADA2 EQUAL 10.    02510000
025200     CLOSE ENTRADA2.                                              02520000
025300     ADD 1 TO WRK-ARQS-COMBINADOS.                                02530000
025400*----------------------------------------------------             02540000
025500 1120-99-FIM.                                  EXIT.              02550000
025600*----------------------------------------------------             02560000
025700                                                                  02570000
025800*----------------------------------------------------             02580000
025900 1125-LER-ENTRADA2                           SECTION.             02590000
026000*----------------------------------------------------             02600000
026100     IF WRK-FS-ENTRADA2 EQUAL 00                                  02610000
026200        MOVE 2 TO WS-T-ORIGEM(WS-IDX-TAB)                         02620000
026300        PERFORM 1230-ATUALIZAR-MAXIMOS                            02630000
026400        ADD 1 TO WRK-TOTAL-LINHAS                                 02640000
026500        SET WS-IDX-TAB UP BY 1                                    02650000
026600        READ ENTRADA2 INTO WS-T-REGISTRO(WS-IDX-TAB)              02660000
026700     ELSE                                                         02670000
026800        IF WRK-FS-ENTRADA2 NOT EQUAL 10                           02680000
026900           MOVE 'ARQ2206' TO WRK-PROGRAMA                         02690000
027000           MOVE '1125'    TO WRK-SECAO                            02700000
027100           MOVE 'ERRO NA LEITURA DE ENTRADA2' TO WRK-MENSAGEM     02710000
027200           MOVE WRK-FS-ENTRADA2 TO WRK-STATUS                     02720000
027300           PERFORM 9000-ERRO                                      02730000
027400        END-IF                                                    02740000
027500     END-IF.                                                      02750000
027600*----------------------------------------------------             02760000
027700 1125-99-FIM.                                  EXIT.              02770000
027800*----------------------------------------------------             02780000
027900                                                                  02790000
028000*----------------------------------------------------             02800000
028100 1130-PROCESSAR-ENTRADA3                     SECTION.             02810000
028200*----------------------------------------------------             02820000
028300     OPEN INPUT ENTRADA3.                                         02830000
028400     PERFORM 4300-TESTAR-STATUS-ENTRADA3.                         02840000
028500     READ ENTRADA3 INTO WS-T-REGISTRO(WS-IDX-TAB).                02850000
028600     PERFORM 1135-LER-ENTRADA3 UNTIL WRK-FS-ENTRADA3 EQUAL 10.    02860000
028700     CLOSE ENTRADA3.                                              02870000
028800     ADD 1 TO WRK-ARQS-COMBINADOS.                                02880000
028900*----------------------------------------------------             02890000
029000 1130-99-FIM.                                  EXIT.              02900000
029100*----------------------------------------------------             02910000
029200                                                                  02920000
029300*----------------------------------------------------             02930000
029400 1135-LER-ENTRADA3                           SECTION.             02940000
029500*----------------------------------------------------             02950000
029600     IF WRK-FS-ENTRADA3 EQUAL 00                                  02960000
029700        MOVE 3 TO WS-T-ORIGEM(WS-IDX-TAB)                         02970000
029800        PERFORM 1230-ATUALIZAR-MAXIMOS                            02980000
029900        ADD 1 TO WRK-TOTAL-LINHAS                                 02990000
030000        SET WS-IDX-TAB UP BY 1                                    03000000
030100        READ ENTRADA3 INTO WS-T-REGISTRO(WS-IDX-TAB)              03010000
030200     ELSE                                                         03020000
030300        IF WRK-FS-ENTRADA3 NOT EQUAL 10                           03030000
030400           MOVE 'ARQ2206' TO WRK-PROGRAMA                         03040000
030500           MOVE '1135'    TO WRK-SECAO                            03050000
030600           MOVE 'ERRO NA LEITURA DE ENTRADA3' TO WRK-MENSAGEM     03060000
030700           MOVE WRK-FS-ENTRADA3 TO WRK-STATUS                     03070000
030800           PERFORM 9000-ERRO                                      03080000
030900        END-IF                                                    03090000
031000     END-IF.                                                      03100000
031100*----------------------------------------------------             03110000
031200 1135-99-FIM.                                  EXIT.              03120000
031300*----------------------------------------------------             03130000
031400                                                                  03140000
031500*----------------------------------------------------             03150000
031600 1230-ATUALIZAR-MAXIMOS                      SECTION.             03160000
031700*----------------------------------------------------             03170000
031800*    APURA O MAIOR ABSOLUTO DE CADA COLUNA NUMERICA NO            03180000
031900*    ARQUIVO TODO, IGNORANDO AS LINHAS COM O CAMPO EM             03190000
032000*    BRANCO (REGRA DO "NUMERO GRANDE", 1E10).                     03200000
032100     IF NOT WS-T-IMPRESSOES-AUSENTE(WS-IDX-TAB)                   03210000
032200        IF WS-T-IMPRESSOES(WS-IDX-TAB) > WRK-MAX-IMPRESSOES       03220000
032300           MOVE WS-T-IMPRESSOES(WS-IDX-TAB) TO WRK-MAX-IMPRESSOES 03230000
032400        END-IF                                                    03240000
032500     END-IF.                                                      03250000
032600     IF NOT WS-T-GASTO-AUSENTE(WS-IDX-TAB)                        03260000
032700        PERFORM 1235-ABS-GASTO                                    03270000
032800        IF WRK-ABS-GASTO > WRK-MAX-GASTO                          03280000
032900           MOVE WRK-ABS-GASTO TO WRK-MAX-GASTO                    03290000
033000        END-IF                                                    03300000
033100     END-IF.                                                      03310000
033200     IF NOT WS-T-CLIQUES-AUSENTE(WS-IDX-TAB)                      03320000
033300        IF WS-T-CLIQUES(WS-IDX-TAB) > WRK-MAX-CLIQUES             03330000
033400           MOVE WS-T-CLIQUES(WS-IDX-TAB) TO WRK-MAX-CLIQUES       03340000
033500        END-IF                                                    03350000
033600     END-IF.                                                      03360000
033700*----------------------------------------------------             03370000
033800 1230-99-FIM.                                  EXIT.              03380000
033900*----------------------------------------------------             03390000
034000                                                                  03400000
034100*----------------------------------------------------             03410000
034200 1235-ABS-GASTO                              SECTION.             03420000
034300*----------------------------------------------------             03430000
034400     IF WS-T-GASTO(WS-IDX-TAB) < 0                                03440000
034500        COMPUTE WRK-ABS-GASTO = 0 - WS-T-GASTO(WS-IDX-TAB)        03450000
034600     ELSE                                                         03460000
034700        MOVE WS-T-GASTO(WS-IDX-TAB) TO WRK-ABS-GASTO              03470000
034800     END-IF.                                                      03480000
034900*----------------------------------------------------             03490000
035000 1235-99-FIM.                                  EXIT.              03500000
035100*----------------------------------------------------             03510000
035200                                                                  03520000
035300*----------------------------------------------------             03530000
035400 1900-CLASSIFICAR-COLUNAS                    SECTION.             03540000
035500*----------------------------------------------------             03550000
035600*    DEPOIS DE LIDOS TODOS OS ARQUIVOS, DECIDE QUAIS              03560000
035700*    COLUNAS NUMERICAS ENTRAM NO "CONJUNTO DE NUMERO              03570000
035800*    GRANDE" (SAEM COMO TEXTO INTEIRO, SEM DECIMAL).              03580000
035900     IF WRK-MAX-IMPRESSOES >= WRK-LIMITE-GRANDE                   03590000
036000        SET WS-GRANDE-IMPRESSOES-SIM TO TRUE                      03600000
036100     ELSE                                                         03610000
036200        SET WS-GRANDE-IMPRESSOES-NAO TO TRUE                      03620000
036300     END-IF.                                                      03630000
036400     IF WRK-MAX-GASTO >= WRK-LIMITE-GRANDE                        03640000
036500        SET WS-GRANDE-GASTO-SIM TO TRUE                           03650000
036600     ELSE                                                         03660000
036700        SET WS-GRANDE-GASTO-NAO TO TRUE                           03670000
036800     END-IF.                                                      03680000
036900     IF WRK-MAX-CLIQUES >= WRK-LIMITE-GRANDE                      03690000
037000        SET WS-GRANDE-CLIQUES-SIM TO TRUE                         03700000
037100     ELSE                                                         03710000
037200        SET WS-GRANDE-CLIQUES-NAO TO TRUE                         03720000
037300     END-IF.                                                      03730000
037400*----------------------------------------------------             03740000
037500 1900-99-FIM.                                  EXIT.              03750000
037600*----------------------------------------------------             03760000
037700                                                                  03770000
037800*----------------------------------------------------             03780000
037900 2000-PROCESSAR                              SECTION.             03790000
038000*----------------------------------------------------             03800000
038100*    2A PASSADA: PERCORRE A TABELA JA CLASSIFICADA E              03810000
038200*    GRAVA O ARQUIVO COMBINADO, UMA LINHA FORMATADA               03820000
038300*    PARA CADA LINHA ACUMULADA NA 1A PASSADA.                     03830000
038400     SET WS-IDX-TAB TO 1.                                         03840000
038500     IF WRK-TOTAL-LINHAS > 0                                      03850000
038600        PERFORM 2010-FORMATAR-E-GRAVAR WRK-TOTAL-LINHAS TIMES     03860000
038700     END-IF.                                                      03870000
038800*----------------------------------------------------             03880000
038900 2000-99-FIM.                                  EXIT.              03890000
039000*----------------------------------------------------             03900000
039100                                                                  03910000
039200*----------------------------------------------------             03920000
039300 2010-FORMATAR-E-GRAVAR                      SECTION.             03930000
039400*----------------------------------------------------             03940000
039500     INITIALIZE CR-REGISTRO-COMBINADO.                            03950000
039600     PERFORM 2110-FORMATAR-ID.                                    03960000
039700     PERFORM 2120-FORMATAR-USUARIO.                               03970000
039800     PERFORM 2130-FORMATAR-CAMPANHA.                              03980000
039900     PERFORM 2140-FORMATAR-IMPRESSOES.                            03990000
040000     PERFORM 2150-FORMATAR-GASTO.                                 04000000
040100     PERFORM 2180-FORMATAR-REGIAO.                                04010000
040200     PERFORM 2170-FORMATAR-CLIQUES.                               04020000
040300     WRITE FD-SAIDA-COMBINADA FROM CR-REGISTRO-COMBINADO.         04030000
040400     PERFORM 4950-TESTAR-STATUS-GRAVACAO.                         04040000
040500     SET WS-IDX-TAB UP BY 1.                                      04050000
040600*----------------------------------------------------             04060000
040700 2010-99-FIM.                                  EXIT.              04070000
040800*----------------------------------------------------             04080000
040900                                                                  04090000
041000*----------------------------------------------------             04100000
041100 2110-FORMATAR-ID                            SECTION.             04110000
041200*----------------------------------------------------             04120000
041300*    ID E SEMPRE TEXTO (CAMPO IDENTIFICADOR, REGRA F1).           04130000
041400     IF WS-T-ID-AUSENTE(WS-IDX-TAB)                               04140000
041500        MOVE 'N/A' TO CR-ID                                       04150000
041600     ELSE                                                         04160000
041700        MOVE WS-T-ID(WS-IDX-TAB) TO WRK-VALOR-NUM                 04170000
041800        PERFORM 2160-TEXTO-INTEIRO                                04180000
041900        MOVE WRK-TEXTO-SAIDA TO CR-ID                             04190000
042000     END-IF.                                                      04200000
042100*----------------------------------------------------             04210000
042200 2110-99-FIM.                                  EXIT.              04220000
042300*----------------------------------------------------             04230000
042400                                                                  04240000
042500*----------------------------------------------------             04250000
042600 2120-FORMATAR-USUARIO                       SECTION.             04260000
042700*----------------------------------------------------             04270000
042800     IF WS-T-USUARIO-AUSENTE(WS-IDX-TAB)                          04280000
042900        MOVE 'N/A' TO CR-USUARIO                                  04290000
043000     ELSE                                                         04300000
043100        MOVE WS-T-USUARIO(WS-IDX-TAB) TO WRK-VALOR-NUM            04310000
043200        PERFORM 2160-TEXTO-INTEIRO                                04320000
043300        MOVE WRK-TEXTO-SAIDA TO CR-USUARIO                        04330000
043400     END-IF.                                                      04340000
043500*----------------------------------------------------             04350000
043600 2120-99-FIM.                                  EXIT.              04360000
043700*----------------------------------------------------             04370000
043800                                                                  04380000
043900*----------------------------------------------------             04390000
044000 2130-FORMATAR-CAMPANHA                       SECTION.            04400000
044100*----------------------------------------------------             04410000
044200*    CAMPANHA PODE PASSAR DE 1E10 POR SI SO, MAS JA E             04420000
044300*    IDENTIFICADOR (REGRA F1) -- SEMPRE TEXTO.                    04430000
044400     IF WS-T-CAMPANHA-AUSENTE(WS-IDX-TAB)                         04440000
044500        MOVE 'N/A' TO CR-CAMPANHA                                 04450000
044600     ELSE                                                         04460000
044700        MOVE WS-T-CAMPANHA(WS-IDX-TAB) TO WRK-VALOR-NUM           04470000
044800        PERFORM 2160-TEXTO-INTEIRO                                04480000
044900        MOVE WRK-TEXTO-SAIDA TO CR-CAMPANHA                       04490000
045000     END-IF.                                                      04500000
045100*----------------------------------------------------             04510000
045200 2130-99-FIM.                                  EXIT.              04520000
045300*----------------------------------------------------             04530000
045400                                                                  04540000
045500*----------------------------------------------------             04550000
045600 2140-FORMATAR-IMPRESSOES                     SECTION.            04560000
045700*----------------------------------------------------             04570000
045800*    SEM CASA DECIMAL, ENTAO O TEXTO SAI IGUAL TENDO              04580000
045900*    OU NAO ENTRADO NO CONJUNTO DE NUMERO GRANDE.                 04590000
046000     IF WS-T-IMPRESSOES-AUSENTE(WS-IDX-TAB)                       04600000
046100        MOVE 'N/A' TO CR-IMPRESSOES                               04610000
046200     ELSE                                                         04620000
046300        MOVE WS-T-IMPRESSOES(WS-IDX-TAB) TO WRK-VALOR-NUM         04630000
046400        PERFORM 2160-TEXTO-INTEIRO                                04640000
046500        MOVE WRK-TEXTO-SAIDA TO CR-IMPRESSOES                     04650000
046600     END-IF.                                                      04660000
046700*----------------------------------------------------             04670000
046800 2140-99-FIM.                                  EXIT.              04680000
046900*----------------------------------------------------             04690000
047000                                                                  04700000
047100*----------------------------------------------------             04710000
047200 2150-FORMATAR-GASTO                          SECTION.            04720000
047300*----------------------------------------------------             04730000
047400*    GASTO E REPASSADO SEM CALCULO (REGRA F5); SE A               04740000
047500*    COLUNA ENTROU NO CONJUNTO DE NUMERO GRANDE SAI               04750000
047600*    SEM OS CENTAVOS (TRUNCADOS, NAO ARREDONDADOS).               04760000
047700     IF WS-T-GASTO-AUSENTE(WS-IDX-TAB)                            04770000
047800        MOVE 'N/A' TO CR-GASTO                                    04780000
047900     ELSE                                                         04790000
048000        IF WS-GRANDE-GASTO-SIM                                    04800000
048100           MOVE WS-T-GASTO(WS-IDX-TAB) TO WRK-VALOR-NUM           04810000
048200           PERFORM 2160-TEXTO-INTEIRO                             04820000
048300           MOVE WRK-TEXTO-SAIDA TO CR-GASTO                       04830000
048400        ELSE                                                      04840000
048500           PERFORM 2165-TEXTO-DECIMAL-GASTO                       04850000
048600           MOVE WRK-TEXTO-GASTO TO CR-GASTO                       04860000
048700        END-IF                                                    04870000
048800     END-IF.                                                      04880000
048900*----------------------------------------------------             04890000
049000 2150-99-FIM.                                  EXIT.              04900000
049100*----------------------------------------------------             04910000
049200                                                                  04920000
049300*----------------------------------------------------             04930000
049400 2160-TEXTO-INTEIRO                           SECTION.            04940000
049500*----------------------------------------------------             04950000
049600*    RECEBE WRK-VALOR-NUM E DEVOLVE EM WRK-TEXTO-SAIDA            04960000
049700*    O TEXTO INTEIRO SEM ZEROS A ESQUERDA, COM SINAL              04970000
049800*    NEGATIVO QUANDO FOR O CASO (REGRA F3).                       04980000
049900     IF WRK-VALOR-NUM < 0                                         04990000
050000        MOVE 'S' TO WRK-SINAL-NEGATIVO                            05000000
050100        COMPUTE WRK-VALOR-ABS = 0 - WRK-VALOR-NUM                 05010000
050200     ELSE                                                         05020000
050300        MOVE 'N' TO WRK-SINAL-NEGATIVO                            05030000
050400        MOVE WRK-VALOR-NUM TO WRK-VALOR-ABS                       05040000
050500     END-IF.                                                      05050000
050600     MOVE WRK-VALOR-ABS TO WRK-VALOR-EDITADO.                     05060000
050700     MOVE WRK-VALOR-EDITADO TO WRK-TEXTO-EDITADO.                 05070000
050800     MOVE 0 TO WRK-QTD-ESPACOS.                                   05080000
050900     INSPECT WRK-TEXTO-EDITADO TALLYING WRK-QTD-ESPACOS           05090000
051000             FOR LEADING SPACE.                                   05100000
051100     MOVE SPACES TO WRK-TEXTO-SAIDA.                              05110000
051200     IF WRK-SINAL-NEGATIVO EQUAL 'S'                              05120000
051300        STRING '-' WRK-TEXTO-EDITADO(WRK-QTD-ESPACOS + 1:)        05130000
051400               DELIMITED BY SIZE INTO WRK-TEXTO-SAIDA             05140000
051500     ELSE                                                         05150000
051600        MOVE WRK-TEXTO-EDITADO(WRK-QTD-ESPACOS + 1:)              05160000
051700             TO WRK-TEXTO-SAIDA                                   05170000
051800     END-IF.                                                      05180000
051900*----------------------------------------------------             05190000
052000 2160-99-FIM.                                  EXIT.              05200000
052100*----------------------------------------------------             05210000
052200                                                                  05220000
052300*----------------------------------------------------             05230000
052400 2165-TEXTO-DECIMAL-GASTO                     SECTION.            05240000
052500*----------------------------------------------------             05250000
052600*    GASTO COM AS 2 CASAS DECIMAIS, SEM ZEROS A                   05260000
052700*    ESQUERDA NA PARTE INTEIRA (REGRA F3/F5).                     05270000
052800     IF WS-T-GASTO(WS-IDX-TAB) < 0                                05280000
052900        MOVE 'S' TO WRK-SINAL-NEGATIVO                            05290000
053000        COMPUTE WRK-GASTO-ABS = 0 - WS-T-GASTO(WS-IDX-TAB)        05300000
053100     ELSE                                                         05310000
053200        MOVE 'N' TO WRK-SINAL-NEGATIVO                            05320000
053300        MOVE WS-T-GASTO(WS-IDX-TAB) TO WRK-GASTO-ABS              05330000
053400     END-IF.                                                      05340000
053500     MOVE WRK-GASTO-ABS TO WRK-GASTO-EDITADO.                     05350000
053600     MOVE WRK-GASTO-EDITADO TO WRK-GASTO-TEXTO-ED.                05360000
053700     MOVE 0 TO WRK-QTD-ESPACOS.                                   05370000
053800     INSPECT WRK-GASTO-TEXTO-ED TALLYING WRK-QTD-ESPACOS          05380000
053900             FOR LEADING SPACE.                                   05390000
054000     MOVE SPACES TO WRK-TEXTO-GASTO.                              05400000
054100     IF WRK-SINAL-NEGATIVO EQUAL 'S'                              05410000
054200        STRING '-' WRK-GASTO-TEXTO-ED(WRK-QTD-ESPACOS + 1:)       05420000
054300               DELIMITED BY SIZE INTO WRK-TEXTO-GASTO             05430000
054400     ELSE                                                         05440000
054500        MOVE WRK-GASTO-TEXTO-ED(WRK-QTD-ESPACOS + 1:)             05450000
054600             TO WRK-TEXTO-GASTO                                   05460000
054700     END-IF.                                                      05470000
054800*----------------------------------------------------             05480000
054900 2165-99-FIM.                                  EXIT.              05490000
055000*----------------------------------------------------             05500000
055100                                                                  05510000
055200*----------------------------------------------------             05520000
055300 2170-FORMATAR-CLIQUES                        SECTION.            05530000
055400*----------------------------------------------------             05540000
055500     IF WS-T-CLIQUES-AUSENTE(WS-IDX-TAB)                          05550000
055600        MOVE 'N/A' TO CR-CLIQUES                                  05560000
055700     ELSE                                                         05570000
055800        MOVE WS-T-CLIQUES(WS-IDX-TAB) TO WRK-VALOR-NUM            05580000
055900        PERFORM 2160-TEXTO-INTEIRO                                05590000
056000        MOVE WRK-TEXTO-SAIDA TO CR-CLIQUES                        05600000
056100     END-IF.                                                      05610000
056200*----------------------------------------------------             05620000
056300 2170-99-FIM.                                  EXIT.              05630000
056400*----------------------------------------------------             05640000
056500                                                                  05650000
056600*----------------------------------------------------             05660000
056700 2180-FORMATAR-REGIAO                         SECTION.            05670000
056800*----------------------------------------------------             05680000
056900*    REGIAO E TEXTO LIVRE, SO COPIA (REGRA F6, SEM                05690000
057000*    TRUNCAR NEM SUPRIMIR ZERO).                                  05700000
057100     IF WS-T-REGIAO-AUSENTE(WS-IDX-TAB)                           05710000
057200        MOVE 'N/A' TO CR-REGIAO                                   05720000
057300     ELSE                                                         05730000
057400        MOVE WS-T-REGIAO(WS-IDX-TAB) TO CR-REGIAO                 05740000
057500     END-IF.                                                      05750000
057600*----------------------------------------------------             05760000
057700 2180-99-FIM.                                  EXIT.              05770000
057800*----------------------------------------------------             05780000
057900                                                                  05790000
058000*----------------------------------------------------             05800000
058100 3000-FINALIZAR                               SECTION.            05810000
058200*----------------------------------------------------             05820000
058300     PERFORM 3900-FECHAR-SAIDA.                                   05830000
058400     PERFORM 3100-EXIBIR-RESUMO.                                  05840000
058500     PERFORM 3200-EXIBIR-PREVIA.                                  05850000
058600*----------------------------------------------------             05860000
058700 3000-99-FIM.                                  EXIT.              05870000
058800*----------------------------------------------------             05880000
058900                                                                  05890000
059000*----------------------------------------------------             05900000
059100 3100-EXIBIR-RESUMO                           SECTION.            05910000
059200*----------------------------------------------------             05920000
059300     MOVE WRK-ARQS-COMBINADOS TO WS-ARQS-COMBINADOS-ED.           05930000
059400     MOVE WRK-TOTAL-LINHAS    TO WS-TOTAL-LINHAS-ED.              05940000
059500     DISPLAY 'EXCEL FILE COMBINER'.                               05950000
059600     DISPLAY 'COMBINED ' WS-ARQS-COMBINADOS-ED ' FILES'.          05960000
059700     DISPLAY 'TOTAL ROWS: ' WS-TOTAL-LINHAS-ED.                   05970000
059800     DISPLAY 'PREVIEW (FIRST 5 ROWS):'.                           05980000
059900*----------------------------------------------------             05990000
060000 3100-99-FIM.                                  EXIT.              06000000
060100*----------------------------------------------------             06010000
060200                                                                  06020000
060300*----------------------------------------------------             06030000
060400 3200-EXIBIR-PREVIA                           SECTION.            06040000
060500*----------------------------------------------------             06050000
060600*    MOSTRA MIN(5, TOTAL DE LINHAS), RELENDO O PROPRIO            06060000
060700*    ARQUIVO COMBINADO DESDE O INICIO (REGRA P1).                 06070000
060800     IF WRK-TOTAL-LINHAS < 5                                      06080000
060900        MOVE WRK-TOTAL-LINHAS TO WRK-LINHAS-PREVIA                06090000
061000     ELSE                                                         06100000
061100        MOVE 5 TO WRK-LINHAS-PREVIA                               06110000
061200     END-IF.                                                      06120000
061300     IF WRK-LINHAS-PREVIA > 0                                     06130000
061400        OPEN INPUT SAIDA-COMBINADA                                06140000
061500        PERFORM 4960-TESTAR-STATUS-PREVIA                         06150000
061600        PERFORM 3210-EXIBIR-LINHA-PREVIA WRK-LINHAS-PREVIA TIMES  06160000
061700        CLOSE SAIDA-COMBINADA                                     06170000
061800     END-IF.                                                      06180000
061900*----------------------------------------------------             06190000
062000 3200-99-FIM.                                  EXIT.              06200000
062100*----------------------------------------------------             06210000
062200                                                                  06220000
062300*----------------------------------------------------             06230000
062400 3210-EXIBIR-LINHA-PREVIA                      SECTION.           06240000
062500*----------------------------------------------------             06250000
062600     READ SAIDA-COMBINADA INTO CR-REGISTRO-COMBINADO.             06260000
062700     DISPLAY CR-REGISTRO-COMBINADO.                               06270000
062800*----------------------------------------------------             06280000
062900 3210-99-FIM.                                  EXIT.              06290000
063000*----------------------------------------------------             06300000
063100                                                                  06310000
063200*----------------------------------------------------             06320000
063300 3900-FECHAR-SAIDA                             SECTION.           06330000
063400*----------------------------------------------------             06340000
063500     CLOSE SAIDA-COMBINADA.                                       06350000
063600     IF WRK-FS-SAIDA NOT EQUAL 00                                 06360000
063700        MOVE 'ARQ2206' TO WRK-PROGRAMA                            06370000
063800        MOVE '3900'    TO WRK-SECAO                               06380000
063900        MOVE 'ERRO NO CLOSE DA SAIDA COMBINADA' TO WRK-MENSAGEM   06390000
064000        MOVE WRK-FS-SAIDA TO WRK-STATUS                           06400000
064100        PERFORM 9000-ERRO                                         06410000
064200     END-IF.                                                      06420000
064300*----------------------------------------------------             06430000
064400 3900-99-FIM.                                  EXIT.              06440000
064500*----------------------------------------------------             06450000
064600                                                                  06460000
064700*----------------------------------------------------             06470000
064800 4100-TESTAR-STATUS-ENTRADA1                   SECTION.           06480000
064900*----------------------------------------------------             06490000
065000     IF WRK-FS-ENTRADA1 NOT EQUAL 00                              06500000
065100        MOVE 'ARQ2206' TO WRK-PROGRAMA                            06510000
065200        MOVE '1110'    TO WRK-SECAO                               06520000
065300        MOVE 'ERRO NA ABERTURA DE ENTRADA1' TO WRK-MENSAGEM       06530000
065400        MOVE WRK-FS-ENTRADA1 TO WRK-STATUS                        06540000
065500        PERFORM 9000-ERRO                                         06550000
065600     END-IF.                                                      06560000
065700*----------------------------------------------------             06570000
065800 4100-99-FIM.                                  EXIT.              06580000
065900*----------------------------------------------------             06590000
066000                                                                  06600000
066100*----------------------------------------------------             06610000
066200 4200-TESTAR-STATUS-ENTRADA2                   SECTION.           06620000
066300*----------------------------------------------------             06630000
066400     IF WRK-FS-ENTRADA2 NOT EQUAL 00                              06640000
066500        MOVE 'ARQ2206' TO WRK-PROGRAMA                            06650000
066600        MOVE '1120'    TO WRK-SECAO                               06660000
066700        MOVE 'ERRO NA ABERTURA DE ENTRADA2' TO WRK-MENSAGEM       06670000
066800        MOVE WRK-FS-ENTRADA2 TO WRK-STATUS                        06680000
066900        PERFORM 9000-ERRO                                         06690000
067000     END-IF.                                                      06700000
067100*----------------------------------------------------             06710000
067200 4200-99-FIM.                                  EXIT.              06720000
067300*----------------------------------------------------             06730000
067400                                                                  06740000
067500*----------------------------------------------------             06750000
067600 4300-TESTAR-STATUS-ENTRADA3                   SECTION.           06760000
067700*----------------------------------------------------             06770000
067800     IF WRK-FS-ENTRADA3 NOT EQUAL 00                              06780000
067900        MOVE 'ARQ2206' TO WRK-PROGRAMA                            06790000
068000        MOVE '1130'    TO WRK-SECAO                               06800000
068100        MOVE 'ERRO NA ABERTURA DE ENTRADA3' TO WRK-MENSAGEM       06810000
068200        MOVE WRK-FS-ENTRADA3 TO WRK-STATUS                        06820000
068300        PERFORM 9000-ERRO                                         06830000
068400     END-IF.                                                      06840000
068500*----------------------------------------------------             06850000
068600 4300-99-FIM.                                  EXIT.              06860000
068700*----------------------------------------------------             06870000
068800                                                                  06880000
068900*----------------------------------------------------             06890000
069000 4900-TESTAR-STATUS-SAIDA                      SECTION.           06900000
069100*----------------------------------------------------             06910000
069200     IF WRK-FS-SAIDA NOT EQUAL 00                                 06920000
069300        MOVE 'ARQ2206' TO WRK-PROGRAMA                            06930000
069400        MOVE '1000'    TO WRK-SECAO                               06940000
069500        MOVE 'ERRO NA ABERTURA DA SAIDA COMBINADA' TO WRK-MENSAGEM06950000
069600        MOVE WRK-FS-SAIDA TO WRK-STATUS                           06960000
069700        PERFORM 9000-ERRO                                         06970000
069800     END-IF.                                                      06980000
069900*----------------------------------------------------             06990000
070000 4900-99-FIM.                                  EXIT.              07000000
070100*----------------------------------------------------             07010000
070200                                                                  07020000
070300*----------------------------------------------------             07030000
070400 4950-TESTAR-STATUS-GRAVACAO                   SECTION.           07040000
070500*----------------------------------------------------             07050000
070600     IF WRK-FS-SAIDA NOT EQUAL 00                                 07060000
070700        MOVE 'ARQ2206' TO WRK-PROGRAMA                            07070000
070800        MOVE '2010'    TO WRK-SECAO                               07080000
070900        MOVE 'ERRO NA GRAVACAO DA SAIDA COMBINADA' TO WRK-MENSAGEM07090000
071000        MOVE WRK-FS-SAIDA TO WRK-STATUS                           07100000
071100        PERFORM 9000-ERRO                                         07110000
071200     END-IF.                                                      07120000
071300*----------------------------------------------------             07130000
071400 4950-99-FIM.                                  EXIT.              07140000
071500*----------------------------------------------------             07150000
071600                                                                  07160000
071700*----------------------------------------------------             07170000
071800 4960-TESTAR-STATUS-PREVIA                     SECTION.           07180000
071900*----------------------------------------------------             07190000
072000     IF WRK-FS-SAIDA NOT EQUAL 00                                 07200000
072100        MOVE 'ARQ2206' TO WRK-PROGRAMA                            07210000
072200        MOVE '3200'    TO WRK-SECAO                               07220000
072300        MOVE 'ERRO AO REABRIR SAIDA PARA A PREVIA'                07230000
072400             TO WRK-MENSAGEM                                      07240000
072500        MOVE WRK-FS-SAIDA TO WRK-STATUS                           07250000
072600        PERFORM 9000-ERRO                                         07260000
072700     END-IF.                                                      07270000
072800*----------------------------------------------------             07280000
072900 4960-99-FIM.                                  EXIT.              07290000
073000*----------------------------------------------------             07300000
073100                                                                  07310000
073200*----------------------------------------------------             07320000
073300 9000-ERRO                                     SECTION.           07330000
073400*----------------------------------------------------             07340000
073500*    GRAVA A OCORRENCIA NO LOG CENTRAL E ENCERRA O LOTE           07350000
073600*    SEM PUBLICAR SAIDA PARCIAL (REGRA C3).                       07360000
073700     DISPLAY WRK-MENSAGEM ' - STATUS ' WRK-STATUS.                07370000
073800     CALL 'GRAVALOG' USING WRK-DADOS.                             07380000
073900     GOBACK.                                                      07390000
074000*----------------------------------------------------             07400000
074100 9000-99-FIM.                                  EXIT.              07410000
074200*----------------------------------------------------             07420000
